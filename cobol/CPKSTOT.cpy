000100******************************************************************
000200* COPYBOOK NAME  = CPKSTOT
000300*
000400* DESCRIPTIVE NAME = Casepack Optimizer - store allocation output
000500*
000600* FILE = CPKSTOT  RECFM = FB   LRECL = 29
000700*
000800* FUNCTION -
000900*   One record written per ST-NEED-RECORD read, in the same
001000*   sequence the store file arrived in, carrying the whole
001100*   casepacks CPKALOC1 decided that store should receive out of
001200*   this runs available supply.
001300*
001400*-----------------------------------------------------------------
001500* CHANGE ACTIVITY :
001600*
001700*   DATE     BY    REQUEST    DESCRIPTION
001800*   -------- ----  ---------  --------------------------------
001900*   87-04-14 RJH   CPK-0003   ORIGINAL COPYBOOK FOR CASEPACK RUN  87041404
002000*   89-07-22 RJH   CPK-0077   STORE ID WIDENED 10 TO 20 BYTES TO  89072205
002100*                             MATCH THE NEW STORE MASTER KEY      89072206
002200*   98-12-04 GDK   CPK-0403   YEAR 2000 REVIEW - NO DATE FIELD    98120403
002300*                             ON THIS RECORD, NO CHANGE MADE      98120404
002400******************************************************************
002500
002600  01  SA-ALLOC-RECORD.
002700      05  SA-STORE-ID                  PIC X(20).
002800      05  SA-ALLOC-CASEPACKS           PIC 9(9).
