000100******************************************************************
000200* COPYBOOK NAME  = CPKWHIN
000300*
000400* DESCRIPTIVE NAME = Casepack Optimizer - warehouse stock input
000500*
000600* FILE = CPKWHIN  RECFM = FB   LRECL = 29
000700*
000800* FUNCTION -
000900*   One record per warehouse, read in file order; this run
001000*   builds WS-WHSE-TABLE from it and then re-sorts the table
001100*   ascending by WH-WAREHOUSE-ID for the distribution routine
001200*   (see 450-SORT-WHSE-TABLE) - the sorted order will not, in
001300*   general, match the order this file arrived in.
001400*
001500*-----------------------------------------------------------------
001600* CHANGE ACTIVITY :
001700*
001800*   DATE     BY    REQUEST    DESCRIPTION
001900*   -------- ----  ---------  --------------------------------
002000*   87-04-14 RJH   CPK-0001   ORIGINAL COPYBOOK FOR CASEPACK RUN  87041405
002100*   89-07-22 RJH   CPK-0078   WAREHOUSE ID WIDENED 10 TO 20 BYTES 89072203
002200*                             TO MATCH THE STORE ID CHANGE        89072204
002300*   98-12-04 GDK   CPK-0404   YEAR 2000 REVIEW - NO DATE FIELD    98120403
002400*                             ON THIS RECORD, NO CHANGE MADE      98120404
002500******************************************************************
002600
002700  01  WH-STOCK-RECORD.
002800      05  WH-WAREHOUSE-ID              PIC X(20).
002900      05  WH-WAREHOUSE-ID-PARTS REDEFINES WH-WAREHOUSE-ID.
003000          10  WH-WHSE-REGION           PIC X(04).
003100          10  WH-WHSE-NUMBER           PIC X(16).
003200      05  WH-AVAIL-QTY                 PIC 9(9).
