000100******************************************************************
000200* COPYBOOK NAME  = CPKRUNSM
000300*
000400* DESCRIPTIVE NAME = Casepack Optimizer - one-record run summary
000500*                    (control totals) written at the end of a run
000600*
000700* FILE = CPKSUM   RECFM = FB   LRECL = 51
000800*
000900* FUNCTION -
001000*   One RS-SUMMARY-RECORD is written per run, after the store
001100*   allocation and warehouse distribution files are complete.
001200*   RS-REMAINING-SUPPLY is signed because a badly built casepack
001300*   run (allocations exceeding available stock through an upstream
001400*   data error) must still print a usable, if negative, figure
001500*   for the morning distribution meeting rather than abend.
001600*
001700*-----------------------------------------------------------------
001800* CHANGE ACTIVITY :
001900*
002000*   DATE     BY    REQUEST    DESCRIPTION
002100*   -------- ----  ---------  --------------------------------
002200*   87-04-21 RJH   CPK-0004   ORIGINAL SUMMARY COPYBOOK           87042101
002300*   92-09-15 MDS   CPK-0209   ADDED RS-TOTAL-AVAIL-ITEMS SO THE   92091501
002400*                             MEETING PRINTOUT DOES NOT HAVE TO   92091502
002500*                             RECOMPUTE IT BY HAND EACH MORNING   92091503
002600*   99-01-08 GDK   CPK-0405   YEAR 2000 REVIEW - NO DATE FIELDS   99010801
002700*                             ON THIS RECORD, NO CHANGE REQUIRED  99010802
002800******************************************************************
002900
003000  01  RS-SUMMARY-RECORD.
003100      05  RS-ITEMS-PER-CASEPACK        PIC 9(6).
003200      05  RS-TOTAL-AVAIL-CASEPACKS     PIC 9(9).
003300      05  RS-TOTAL-AVAIL-ITEMS         PIC 9(9).
003400      05  RS-TOTAL-NEED-ITEMS          PIC 9(9).
003500      05  RS-TOTAL-ALLOC-CASEPACKS     PIC 9(9).
003600      05  RS-REMAINING-SUPPLY          PIC S9(9).
003700
003800  01  RS-SUMMARY-DISPLAY REDEFINES RS-SUMMARY-RECORD.
003900      05  RS-DSP-ITEMS-PER-CASEPACK    PIC 9(6).
004000      05  RS-DSP-TOTAL-AVAIL-CASEPACKS PIC 9(9).
004100      05  RS-DSP-TOTAL-AVAIL-ITEMS     PIC 9(9).
004200      05  RS-DSP-TOTAL-NEED-ITEMS      PIC 9(9).
004300      05  RS-DSP-TOTAL-ALLOC-CASEPACKS PIC 9(9).
004400      05  RS-DSP-REMAINING-SUPPLY      PIC S9(9).
