000100******************************************************************
000200* COPYBOOK NAME  = CPKTABS
000300*
000400* DESCRIPTIVE NAME = Casepack Optimizer - working-storage tables
000500*                    for the store and warehouse detail lines held
000600*                    in memory for the run
000700*
000800* FUNCTION -
000900*   WS-STORE-TABLE holds one entry per ST-NEED-RECORD, built in
001000*   the order the store file was read (that order is preserved on
001100*   output).  WS-STORE-REMAIN-NEED carries the remaining-need
001200*   value the rationing engine works down one casepack at a time.
001300*   It is a rounded whole-item count, not a fraction - the fair
001400*   share division that sets its starting value is rounded off
001500*   at that point (see 310-DETERMINE-EXPECTED-ITEMS), and because
001600*   every store divides by the same ITEMS-PER-CASEPACK constant,
001700*   ranking stores by this value directly gives the same order as
001800*   ranking by the true fair-share ratio - no floating compare is
001900*   needed (CPK-0421 below).
002000*
002100*   WS-WHSE-TABLE holds one entry per WH-STOCK-RECORD, re-sorted
002200*   ascending by WH-WAREHOUSE-ID (see 450-SORT-WHSE-TABLE) before
002300*   the distribution routine works it, since the fair-share and
002400*   round-robin top-up logic is a control break keyed on that
002500*   sorted sequence.
002600*
002700*-----------------------------------------------------------------
002800* CHANGE ACTIVITY :
002900*
003000*   DATE     BY    REQUEST    DESCRIPTION
003100*   -------- ----  ---------  --------------------------------
003200*   87-04-14 RJH   CPK-0002   ORIGINAL WORK TABLES FOR CASEPACK   87041407
003300*                             RUN, FIXED OCCURS 500/200 ENTRIES   87041408
003400*   91-06-03 MDS   CPK-0177   TABLES MADE VARIABLE LENGTH (OCCURS 91060301
003500*                             DEPENDING ON) - FIXED SIZE TABLES   91060302
003600*                             WERE OVERFLOWING PEAK SEASON RUNS   91060303
003700*   96-02-10 LTW   CPK-0342   ADDED WS-STORE-REMAIN-NEED COMP-2   96021003
003800*                             TO CARRY FRACTIONAL FAIR SHARE      96021004
003900*   99-08-11 GDK   CPK-0421   DROPPED COMP-2, REMAIN-NEED - AUDIT 99081101
004000*                             FLAGGED FLOATING COMPARES.  FAIR    99081102
004100*                             SHARE IS NOW ROUNDED TO A WHOLE     99081103
004200*                             ITEM COUNT AND HELD S9(9) COMP      99081104
004300******************************************************************
004400
004500 01  WS-STORE-TABLE.
004600     05  WS-STORE-TAB-COUNT           PIC S9(4) COMP VALUE ZERO.
004700*       ONE TABLE ENTRY PER STORE ON CPKSTIN, SAME ORDER AS READ
004800     05  WS-STORE-ENTRY
004900             OCCURS 1 TO 5000 TIMES
005000                 DEPENDING ON WS-STORE-TAB-COUNT
005100             INDEXED BY WS-STORE-IX.
005200         10  WS-STORE-ID              PIC X(20).
005300         10  WS-STORE-NEED-QTY        PIC S9(9).
005400*           REMAINING NEED, IN WHOLE ITEMS, STILL OWED THIS
005500*           STORE BY THE GREEDY CASEPACK LOOP AT 340 - SET BY
005600*           310, DRIVEN TOWARD ZERO BY 340, CPK-0421
005700         10  WS-STORE-REMAIN-NEED     PIC S9(9) COMP.
005800         10  WS-STORE-ALLOC-CSPK      PIC 9(9) COMP.
005900         10  FILLER                   PIC X(05).
006000
006100 01  WS-WHSE-TABLE.
006200     05  WS-WHSE-TAB-COUNT            PIC S9(4) COMP VALUE ZERO.
006300*       ONE TABLE ENTRY PER WAREHOUSE ON CPKWHIN - READ IN FILE
006400*       ORDER, THEN RE-SORTED ASCENDING BY ID AT 450 BELOW
006500     05  WS-WHSE-ENTRY
006600             OCCURS 1 TO 2000 TIMES
006700                 DEPENDING ON WS-WHSE-TAB-COUNT
006800             INDEXED BY WS-WHSE-IX.
006900         10  WS-WHSE-ID               PIC X(20).
007000         10  WS-WHSE-AVAIL-QTY        PIC 9(9).
007100         10  WS-WHSE-DIST-CSPK        PIC 9(9) COMP.
007200         10  FILLER                   PIC X(05).
