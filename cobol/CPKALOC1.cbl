000100******************************************************************
000200* PROGRAM  = CPKALOC1
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.             CPKALOC1.
000600 AUTHOR.                 R J HALVORSEN.
000700 INSTALLATION.           MERIDIAN FOOD DISTRIBUTORS - EDP DEPT.
000800 DATE-WRITTEN.           04/14/87.
000900 DATE-COMPILED.          CURRENT-DATE.
001000 SECURITY.               UNCLASSIFIED - DISTRIBUTION OPS USE ONLY.
001100 REMARKS.
001200     THIS PROGRAM RUNS THE NIGHTLY CASEPACK ALLOCATION PASS.
001300     IT DETERMINES HOW MANY WHOLE CASEPACKS OF THE CURRENT
001400     SIZE-RATIO MIX EACH STORE ON CPKSTIN SHOULD RECEIVE OUT
001500     OF THE STOCK ON HAND AT THE WAREHOUSES ON CPKWHIN, AND HOW
001600     MUCH OF THAT ALLOCATION EACH WAREHOUSE IS TO SHIP.  WHEN
001700     THE WAREHOUSES CANNOT COVER EVERY STORE IN FULL, SUPPLY IS
001800     RATIONED BY NEED RATHER THAN HANDED OUT FIRST-COME,
001900     FIRST-SERVED.
002000
002100     INPUT  FILES - CPKDEF  CASEPACK SIZE-RATIO DEFINITION
002200                     CPKSTIN STORE NEED EXTRACT
002300                     CPKWHIN WAREHOUSE STOCK ON HAND EXTRACT
002400     OUTPUT FILES - CPKSTOT STORE ALLOCATION RESULT
002500                     CPKWHOT WAREHOUSE SHIP-QTY RESULT
002600                     CPKSUM  RUN CONTROL TOTALS (ONE RECORD)
002700*-----------------------------------------------------------------
002800* CHANGE ACTIVITY :
002900*
003000*   DATE     BY    REQUEST    DESCRIPTION
003100*   -------- ----  ---------  --------------------------------
003200*   87-04-14 RJH   CPK-0001   ORIGINAL PROGRAM - REPLACES THE     87041409
003300*                             MANUAL CASEPACK SPLIT WORKSHEET     87041410
003400*   88-02-19 RJH   CPK-0033   FIXED DIVIDE-BY-ZERO ABEND WHEN A   88021901
003500*                             CASEPACK RATIO FILE WAS EMPTY       88021902
003600*   89-07-22 RJH   CPK-0077   STORE AND WAREHOUSE IDS WIDENED     89072209
003700*                             10 TO 20 BYTES ON ALL SIX FILES     89072210
003800*   90-11-08 RJH   CPK-0114   WIDENED CP-RATIO-QTY 9(4) TO 9(6)   90110803
003900*                             TO COVER BULK BEVERAGE RATIOS       90110804
004000*   91-06-03 MDS   CPK-0177   STORE/WAREHOUSE TABLES MADE         91060304
004100*                             VARIABLE LENGTH, PEAK RUNS WERE     91060305
004200*                             OVERFLOWING THE OLD FIXED TABLES    91060306
004300*   92-09-15 MDS   CPK-0209   ADDED RS-TOTAL-AVAIL-ITEMS TO       92091504
004400*                             CPKSUM FOR THE MORNING MEETING      92091505
004500*   94-03-02 LTW   CPK-0288   RATIONING NOW GIVES A FAIR SHARE    94030203
004600*                             BY NEED INSTEAD OF ZEROING OUT      94030204
004700*                             THE LOWEST-NEED STORES ON A RUN     94030205
004800*   96-02-10 LTW   CPK-0341   ST-NEED-QTY MADE SIGNED - RETURNS   96021005
004900*                             RUN CAN NOW SEND A NEGATIVE NEED    96021006
005000*   97-05-19 LTW   CPK-0366   WAREHOUSE SHIP QUANTITIES ARE NOW   97051903
005100*                             APPORTIONED FAIR-SHARE BY STOCK ON  97051904
005200*                             HAND INSTEAD OF DRAINING WHSE 1     97051905
005300*                             FIRST, PER DISTRIBUTION COMPLAINTS  97051906
005400*   98-12-04 GDK   CPK-0410   YEAR 2000 REVIEW OF CPKALOC1 - NO   98120407
005500*                             DATE FIELDS IN THIS PROGRAM, NO     98120408
005600*                             CODE CHANGE REQUIRED, TESTED WITH   98120409
005700*                             00 AND 99 CENTURY RUN DATES         98120410
005800*   99-06-30 GDK   CPK-0410   Y2K CENTURY BOUNDARY RETEST - RUN   99063001
005900*                             CLEAN ON 12/31/99 AND 01/01/00      99063002
006000*   99-08-11 GDK   CPK-0421   DROPPED COMP-2 REMAIN-NEED FIELD -  99081106
006100*                             SAME FIX AS CPKTABS CPK-0421, SEE   99081107
006200*                             THAT COPYBOOK FOR THE FULL NOTE     99081108
006300*   03-02-11 PJK   CPK-0455   ADDED UPSI-0 SWITCH SO THE NIGHT    03021101
006400*                             OPERATOR CAN SUPPRESS THE OPERATOR  03021102
006500*                             SUMMARY DISPLAY ON UNATTENDED RUNS  03021103
006600*   03-05-19 PJK   CPK-0461   REWORKED PERFORM/THROUGH USAGE TO   03051901
006700*                             MATCH SHOP STANDARD - THRU IS NOT   03051902
006800*                             AN APPROVED ABBREVIATION HERE       03051903
006900******************************************************************
007000
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER.        IBM-370.
007400 OBJECT-COMPUTER.        IBM-370.
007500*   UPSI-0 LETS THE OPERATOR RUN THE JOB WITHOUT THE END-OF-RUN
007600*   SUMMARY DISPLAY ON THE CONSOLE FOR UNATTENDED (SCHEDULED)
007700*   RUNS - SEE 000-MAIN-CONTROL AND 870 BELOW, CPK-0455
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     UPSI-0 ON  STATUS IS CPK-SHOW-SUMMARY-SW
008100            OFF STATUS IS CPK-SUPPRESS-SUMMARY-SW.
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500*   THREE SEQUENTIAL EXTRACT FILES FEED THIS RUN AND THREE ARE
008600*   PRODUCED - NONE ARE KEYED/INDEXED, SO EVERY FILE STATUS
008700*   BELOW ONLY EVER NEEDS TO DISTINGUISH GOOD OPEN (00) FROM
008800*   AT-END (10) ON READ, WHICH 700/710/720 BELOW HANDLE
008900     SELECT CASEPACK-DEF-FILE    ASSIGN TO CPKDEF
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS  IS WS-CPDEF-STATUS.
009200
009300     SELECT STORE-NEED-FILE      ASSIGN TO CPKSTIN
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            FILE STATUS  IS WS-STIN-STATUS.
009600
009700     SELECT WAREHOUSE-STOCK-FILE ASSIGN TO CPKWHIN
009800            ORGANIZATION IS LINE SEQUENTIAL
009900            FILE STATUS  IS WS-WHIN-STATUS.
010000
010100     SELECT STORE-ALLOC-OUT-FILE ASSIGN TO CPKSTOT
010200            ORGANIZATION IS LINE SEQUENTIAL
010300            FILE STATUS  IS WS-STOT-STATUS.
010400
010500     SELECT WHSE-DIST-OUT-FILE   ASSIGN TO CPKWHOT
010600            ORGANIZATION IS LINE SEQUENTIAL
010700            FILE STATUS  IS WS-WHOT-STATUS.
010800
010900     SELECT RUN-SUMMARY-OUT-FILE ASSIGN TO CPKSUM
011000            ORGANIZATION IS LINE SEQUENTIAL
011100            FILE STATUS  IS WS-SUM-STATUS.
011200
011300******************************************************************
011400* DATA DIVISION - FILE SECTION.  ONE FD PER SELECT ABOVE, EACH
011500* COPYING ITS ONE 01-LEVEL RECORD FROM ITS OWN COPYBOOK - SEE
011600* THE COPYBOOK ITSELF FOR THE FIELD-BY-FIELD LAYOUT AND ITS OWN
011700* CHANGE ACTIVITY HISTORY.
011800******************************************************************
011900 DATA DIVISION.
012000 FILE SECTION.
012100
012200*   CPKDEF - TODAYS CASEPACK SIZE-RATIO DEFINITION, READ ONCE
012300*   AT 100-CALC-ITEMS-PER-CASEPACK TO ESTABLISH THE CONSTANT
012400*   EVERY LATER RATIONING/DISTRIBUTION COMPUTE USES
012500 FD  CASEPACK-DEF-FILE
012600     LABEL RECORDS ARE STANDARD.
012700     COPY CPKCPDEF.
012800
012900*   CPKSTIN - THE STORE NEED EXTRACT, ONE RECORD PER STORE,
013000*   LOADED ENTIRELY INTO WS-STORE-TABLE AT 250-LOAD-STORE-TABLE
013100 FD  STORE-NEED-FILE
013200     LABEL RECORDS ARE STANDARD.
013300     COPY CPKSTIN.
013400
013500*   CPKWHIN - THE WAREHOUSE STOCK-ON-HAND EXTRACT, ONE RECORD
013600*   PER WAREHOUSE, LOADED INTO WS-WHSE-TABLE AT 200-LOAD-WHSE-
013700*   TABLE AND LATER RE-SORTED ASCENDING BY ID AT 450 BELOW
013800 FD  WAREHOUSE-STOCK-FILE
013900     LABEL RECORDS ARE STANDARD.
014000     COPY CPKWHIN.
014100
014200*   CPKSTOT - THE STORE ALLOCATION RESULT, WRITTEN AT 840 FROM
014300*   THE FINAL WS-STORE-ALLOC-CSPK FIGURES IN WS-STORE-TABLE
014400 FD  STORE-ALLOC-OUT-FILE
014500     LABEL RECORDS ARE STANDARD.
014600     COPY CPKSTOT.
014700
014800*   CPKWHOT - THE WAREHOUSE SHIP-QUANTITY RESULT, WRITTEN AT
014900*   850 FROM THE FINAL WS-WHSE-DIST-CSPK FIGURES IN WS-WHSE-
015000*   TABLE, IN THE ASCENDING WAREHOUSE-ID ORDER LEFT BY 450
015100 FD  WHSE-DIST-OUT-FILE
015200     LABEL RECORDS ARE STANDARD.
015300     COPY CPKWHOT.
015400
015500*   CPKSUM - THE ONE-RECORD RUN CONTROL TOTALS FILE PICKED UP
015600*   BY THE MORNING DISTRIBUTION MEETING REPORT, WRITTEN AT 860
015700 FD  RUN-SUMMARY-OUT-FILE
015800     LABEL RECORDS ARE STANDARD.
015900     COPY CPKRUNSM.
016000
016100******************************************************************
016200* WORKING STORAGE - RUN CONTROL, FILE STATUS AND EOF SWITCHES
016300******************************************************************
016400 WORKING-STORAGE SECTION.
016500
016600*   77-LEVELS BELOW ARE STANDALONE COUNTERS/SWITCHES - THEY ARE
016700*   NOT PART OF ANY RECORD AND ARE NOT WRITTEN TO ANY FILE
016800 77  NUM-CASEPACK-RECS         PIC S9(9)  COMP     VALUE ZERO.
016900 77  NUM-STORE-RECS            PIC S9(9)  COMP     VALUE ZERO.
017000 77  NUM-WHSE-RECS             PIC S9(9)  COMP     VALUE ZERO.
017100*   WS-FIRST-CP-PACKS REMEMBERS THE PACK COUNT OFF THE FIRST
017200*   CASEPACK HEADER SO 110-ADD-RATIO-LINE CAN TELL WHEN THE
017300*   FILE HAS ROLLED OVER TO A SECOND CASEPACKS RATIO LINES
017400 77  WS-FIRST-CP-PACKS         PIC 9(04)           VALUE ZERO.
017500 77  WS-CP-BREAK-SW            PIC X               VALUE "N".
017600     88  CP-BREAK-FOUND                            VALUE "Y".
017700
017800*   ONE 2-BYTE FILE STATUS PER SELECT ABOVE - CHECKED ON OPEN
017900*   AT 900 AND USED TO IDENTIFY WHICH FILE FAILED ON A DUMP
018000 01  WS-FILE-STATUSES.
018100     05  WS-CPDEF-STATUS          PIC X(02) VALUE SPACES.
018200     05  WS-STIN-STATUS           PIC X(02) VALUE SPACES.
018300     05  WS-WHIN-STATUS           PIC X(02) VALUE SPACES.
018400     05  WS-STOT-STATUS           PIC X(02) VALUE SPACES.
018500     05  WS-WHOT-STATUS           PIC X(02) VALUE SPACES.
018600     05  WS-SUM-STATUS            PIC X(02) VALUE SPACES.
018700     05  FILLER                   PIC X(10) VALUE SPACES.
018800
018900*   ONE END-OF-FILE SWITCH PER INPUT FILE, SET BY THE 700/710/
019000*   720 READ PARAGRAPHS BELOW AND TESTED BY THE PERFORM ...
019100*   UNTIL LOOPS THAT DRIVE THE LOAD-TABLE PARAGRAPHS AT 200/250
019200 01  WS-EOF-SWITCHES.
019300     05  CP-DEF-EOF               PIC X     VALUE "N".
019400     05  ST-NEED-EOF              PIC X     VALUE "N".
019500     05  WH-STOCK-EOF             PIC X     VALUE "N".
019600     05  FILLER                   PIC X(05) VALUE SPACES.
019700
019800*   RUN-DATE IS CARRIED FOR THE OPERATOR DISPLAY ONLY - NO
019900*   ALLOCATION ARITHMETIC IN THIS PROGRAM IS DATE-DEPENDENT.
020000*   THE REDEFINES BELOW BREAKS THE 8-DIGIT DATE INTO ITS
020100*   CENTURY/YEAR, MONTH AND DAY PARTS FOR THE DISPLAY LINE
020200 01  WS-RUN-DATE-AREA.
020300     05  WS-RUN-DATE-YYYYMMDD     PIC 9(08) VALUE ZERO.
020400     05  FILLER                   PIC X(04) VALUE SPACES.
020500 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-AREA.
020600     05  WS-RUN-DATE-CCYY         PIC 9(04).
020700     05  WS-RUN-DATE-MM           PIC 9(02).
020800     05  WS-RUN-DATE-DD           PIC 9(02).
020900     05  FILLER                   PIC X(04).
021000
021100******************************************************************
021200* WORKING STORAGE - RUN CONTROL TOTALS.  THESE ACCUMULATE ACROSS
021300* THE WHOLE RUN AND ARE MOVED TO THE CPKSUM RECORD AT 860 BELOW -
021400* THEY ARE KEPT AS COMP HERE FOR SPEED AND MOVED OUT TO THE
021500* ZONED DISPLAY FIELDS OF RS-SUMMARY-RECORD ONLY AT THE END.
021600******************************************************************
021700 01  WS-CONTROL-TOTALS.
021800*       SUM OF CP-RATIO-QTY OVER THE FIRST CASEPACKS LINES
021900     05  WS-ITEMS-PER-CASEPACK    PIC 9(06)  COMP.
022000*       SUM OF WH-AVAIL-QTY OVER EVERY WAREHOUSE ON CPKWHIN
022100     05  WS-TOTAL-AVAIL-CASEPACKS PIC 9(09)  COMP.
022200*       AVAIL-CASEPACKS EXPRESSED AS ITEMS - THE FIGURE THE
022300*       RATIONING ENGINE ACTUALLY COMPARES AGAINST NEED
022400     05  WS-TOTAL-AVAIL-ITEMS     PIC 9(09)  COMP.
022500*       SUM OF ST-NEED-QTY OVER STORES WITH A POSITIVE NEED
022600     05  WS-TOTAL-NEED-ITEMS      PIC 9(09)  COMP.
022700*       SUM OF EVERY STORES FINAL ALLOCATION - THE AMOUNT
022800*       500-CALC-WHSE-DISTRIBUTION IS ASKED TO SPREAD OUT
022900     05  WS-TOTAL-ALLOC-CASEPACKS PIC 9(09)  COMP.
023000*       AVAIL LESS ALLOCATED - CAN BE NEGATIVE ON BAD INPUT,
023100*       HENCE SIGNED, SEE CPKSUM COPYBOOK REMARKS
023200     05  WS-REMAINING-SUPPLY      PIC S9(09) COMP.
023300*       CASEPACK-UNIT CAP FOR THE 340 GREEDY LOOP - COUNTS
023400*       DOWN TO ZERO AS CASEPACKS ARE HANDED OUT ONE AT A TIME
023500     05  WS-REMAINING-CASEPACKS   PIC 9(09)  COMP.
023600*       SUM OF WH-AVAIL-QTY, RECOMPUTED AT 500 (SAME VALUE AS
023700*       WS-TOTAL-AVAIL-CASEPACKS BUT KEPT SEPARATE ON PURPOSE -
023800*       500 MUST NOT DEPEND ON 200 HAVING RUN IN THE SAME ORDER)
023900     05  WS-WHSE-TOTAL-AVAIL      PIC 9(09)  COMP.
024000*       CASEPACKS STILL TO BE ASSIGNED BY THE FAIR-SHARE/TOP-UP
024100*       PASSES AT 500 - COUNTS DOWN TO ZERO
024200     05  WS-WHSE-REMAINING        PIC 9(09)  COMP.
024300     05  FILLER                   PIC X(05).
024400
024500*   WS-BEST-REMAIN-NEED HOLDS THE HIGHEST REMAINING NEED SEEN
024600*   SO FAR ON A PASS OF 350-FIND-NEEDIEST-STORE.  IT IS AN
024700*   ORDINARY SIGNED COMP FIELD, NOT COMP-2 - SEE CPK-0421 ABOVE.
024800*   BECAUSE EVERY STORE IS RATIONED AGAINST THE SAME ITEMS-PER-
024900*   CASEPACK CONSTANT, THE STORE WITH THE LARGEST REMAINING-NEED
025000*   INTEGER IS ALSO THE STORE WITH THE LARGEST REMAINING-NEED
025100*   RATIO, SO A PLAIN INTEGER COMPARE IS ALL THAT IS NEEDED -
025200*   THE DIVISION BY ITEMS-PER-CASEPACK NEVER HAS TO BE DONE.
025300 01  WS-WORK-FIELDS.
025400     05  WS-BEST-STORE-IX         PIC S9(04) COMP.
025500     05  WS-BEST-REMAIN-NEED      PIC S9(09) COMP.
025600*       ROUNDED WHOLE-CASEPACK FAIR SHARE FOR ONE WAREHOUSE,
025700*       WORKED OUT AT 520 BEFORE THE DOUBLE CAP IS APPLIED
025800     05  WS-WHSE-FAIR-SHARE       PIC S9(09) COMP.
025900*       WS-SORT-I/J ARE THE INSERTION-SORT SUBSCRIPTS FOR
026000*       450-SORT-WHSE-TABLE - PLAIN COMP FIELDS, NOT INDEXES,
026100*       SINCE THE SORT NEEDS TO SUBTRACT ONE FROM THEM
026200     05  WS-SORT-I                PIC S9(04) COMP.
026300     05  WS-SORT-J                PIC S9(04) COMP.
026400*       ONE-ENTRY HOLDING AREA USED BY 480-SWAP-WHSE-ENTRIES
026500*       TO EXCHANGE TWO WAREHOUSE TABLE ROWS DURING THE SORT
026600     05  WS-WHSE-SWAP-ID          PIC X(20).
026700     05  WS-WHSE-SWAP-AVAIL       PIC 9(09).
026800     05  WS-WHSE-SWAP-DIST        PIC 9(09).
026900     05  FILLER                   PIC X(05).
027000
027100*   THE STORE AND WAREHOUSE WORK TABLES THEMSELVES LIVE IN
027200*   CPKTABS - THEY ARE BUILT ONCE FROM CPKSTIN/CPKWHIN AT 200
027300*   AND 250 BELOW AND RE-SCANNED REPEATEDLY BY THE RATIONING
027400*   AND DISTRIBUTION LOGIC WITHOUT RE-READING EITHER FILE.
027500     COPY CPKTABS.
027600
027700******************************************************************
027800* PROCEDURE DIVISION
027900******************************************************************
028000 PROCEDURE DIVISION.
028100
028200*   A NOTE ON THE PARAGRAPH-NUMBERING SCHEME USED THROUGHOUT
028300*   THIS PROGRAM - PARAGRAPHS ARE GROUPED BY HUNDREDS (000s FOR
028400*   CONTROL, 100s/200s FOR SETUP, 300s/600s FOR THE RATIONING
028500*   ENGINE, 450s/500s/560s FOR THE DISTRIBUTION ENGINE, 700s
028600*   FOR READS, 840s/850s/860s/870s FOR WRITES AND REPORTING,
028700*   900s/990s FOR OPEN/CLOSE) SO A MAINTAINER CAN TELL WHERE A
028800*   PARAGRAPH BELONGS ON THE PASS JUST FROM ITS NUMBER, THE
028900*   SAME CONVENTION THIS SHOP USES ON ITS OTHER BATCH PROGRAMS.
029000*   -EXIT PARAGRAPHS TERMINATE EVERY PERFORM THROUGH RANGE AND
029100*   DO NOTHING BUT EXIT - THEY EXIST SO A GO TO CAN JUMP TO THE
029200*   END OF A PARAGRAPH RANGE WITHOUT FALLING INTO THE NEXT
029300*   NUMBERED PARAGRAPH BY ACCIDENT.
029400*-------------------------------------------------------------
029500* 000-MAIN-CONTROL - RUNS THE NINE STEPS OF THE ALLOCATION PASS
029600* IN ORDER.  EACH STEP IS ITS OWN PARAGRAPH SO THE STEP CAN BE
029700* TRACED BACK TO THIS PARAGRAPH WHEN THE NIGHT RUN IS QUESTIONED.
029800*-------------------------------------------------------------
029900 000-MAIN-CONTROL.
030000     PERFORM 900-OPEN-FILES.
030100*       OPEN COMES FIRST - A BAD FILE STATUS ON OPEN ABENDS
030200*       THE RUN INSIDE 900 ITSELF BEFORE ANY TABLE WORK STARTS
030300     PERFORM 010-INIT-RUN.
030400     PERFORM 100-CALC-ITEMS-PER-CASEPACK.
030500     PERFORM 200-LOAD-WHSE-TABLE.
030600     PERFORM 250-LOAD-STORE-TABLE.
030700*       RATION NEED FIRST, THEN SORT AND SPREAD SUPPLY - THE
030800*       WAREHOUSE SORT DOES NOT NEED TO RUN UNTIL SUPPLY IS
030900*       ACTUALLY BEING SPLIT, SO IT SITS BETWEEN THE TWO
031000     PERFORM 300-CALC-STORE-ALLOCATIONS.
031100     PERFORM 600-SUM-STORE-ALLOCATIONS.
031200     PERFORM 450-SORT-WHSE-TABLE.
031300     PERFORM 500-CALC-WHSE-DISTRIBUTION.
031400     PERFORM 650-COMPUTE-REMAINING-SUPPLY.
031500     PERFORM 840-WRITE-STORE-ALLOC-RECS.
031600     PERFORM 850-WRITE-WHSE-DIST-RECS.
031700     PERFORM 860-WRITE-RUN-SUMMARY.
031800*       UPSI-0 LETS THE UNATTENDED SCHEDULED RUN SKIP THE
031900*       CONSOLE DISPLAY - CPK-0455
032000     IF CPK-SHOW-SUMMARY-SW
032100         PERFORM 870-DISPLAY-RUN-SUMMARY.
032200*       CLOSE EVERY FILE BEFORE THE NORMAL END OF RUN, SAME AS
032300*       THE REJECTED-RUN EXIT PATHS ABOVE
032400     PERFORM 990-CLOSE-FILES.
032500     GOBACK.
032600
032700*   010-INIT-RUN - ZEROES THE ACCUMULATORS AND TABLE COUNTERS
032800*   BEFORE ANY FILE IS READ, SO A RERUN IN THE SAME REGION
032900*   NEVER INHERITS A PRIOR RUNS TOTALS
033000 010-INIT-RUN.
033100*       CAPTURED FOR THE RUN-DATE AREA ONLY - NOTHING IN THIS
033200*       PROGRAMS ARITHMETIC DEPENDS ON TODAYS DATE
033300     MOVE FUNCTION CURRENT-DATE TO WS-RUN-DATE-YYYYMMDD.
033400*       EVERY RUN TOTAL BELOW STARTS AT ZERO - A RERUN AFTER AN
033500*       ABEND MUST NEVER PICK UP A PRIOR ATTEMPTS PARTIAL SUM
033600     MOVE ZERO TO WS-ITEMS-PER-CASEPACK.
033700     MOVE ZERO TO WS-TOTAL-AVAIL-CASEPACKS.
033800     MOVE ZERO TO WS-TOTAL-AVAIL-ITEMS.
033900     MOVE ZERO TO WS-TOTAL-NEED-ITEMS.
034000     MOVE ZERO TO WS-TOTAL-ALLOC-CASEPACKS.
034100*       BOTH TABLE COUNTS RESET TO EMPTY BEFORE 200/250 BUILD
034200*       THEM BACK UP FROM THE EXTRACT FILES
034300     MOVE ZERO TO WS-STORE-TAB-COUNT.
034400     MOVE ZERO TO WS-WHSE-TAB-COUNT.
034500*       CONSOLE MARKER SO THE OPERATOR CAN SEE THE JOB STEP
034600*       ACTUALLY STARTED, EVEN ON AN UNATTENDED (UPSI-0) RUN
034700     DISPLAY "CPKALOC1 - CASEPACK ALLOCATION RUN STARTING".
034800
034900*-------------------------------------------------------------
035000* 100-CALC-ITEMS-PER-CASEPACK - CPKDEF CARRIES ONE OR MORE
035100* CASEPACK HEADERS, EACH FOLLOWED BY ITS SIZE-RATIO LINES.  ONLY
035200* THE FIRST HEADER GROUP ON THE FILE DEFINES THIS RUN - ANY
035300* HEADERS THAT FOLLOW ARE CARRIED FOR A FUTURE PACK CHANGE AND
035400* ARE NOT READ.  IF THE FILE IS EMPTY THE RUN IS REJECTED.
035500*-------------------------------------------------------------
035600 100-CALC-ITEMS-PER-CASEPACK.
035700     PERFORM 700-READ-CASEPACK-FILE.
035800*       AN EMPTY CPKDEF MEANS NOBODY LOADED TODAYS SIZE-RATIO
035900*       MIX - THERE IS NO SAFE DEFAULT, SO THE RUN ABENDS OUT
036000*       WITH A RETURN-CODE THE SCHEDULER FLAGS AS A FAILURE
036100     IF CP-DEF-EOF = "Y"
036200         DISPLAY "CPKALOC1 - CPKDEF IS EMPTY - RUN REJECTED"
036300         MOVE 16 TO RETURN-CODE
036400         PERFORM 990-CLOSE-FILES
036500         GOBACK.
036600*       WS-FIRST-CP-PACKS REMEMBERS THE HEADER KEY OF THE FIRST
036700*       CASEPACK GROUP SO 110 BELOW CAN TELL WHEN A SECOND
036800*       CASEPACKS HEADER HAS APPEARED ON THE FILE
036900*       CAPTURE THE FIRST HEADERS PACK KEY - EVERY RATIO LINE
037000*       BELOW IT ON THE FILE IS CHECKED AGAINST THIS VALUE
037100     MOVE CP-PACKS TO WS-FIRST-CP-PACKS.
037200*       RESET THE BREAK SWITCH BEFORE THE 110 LOOP STARTS -
037300*       88-LEVEL CP-BREAK-FOUND TESTS THIS SAME BYTE
037400     MOVE "N" TO WS-CP-BREAK-SW.
037500     PERFORM 110-ADD-RATIO-LINE THROUGH 110-EXIT
037600         UNTIL CP-DEF-EOF = "Y" OR CP-BREAK-FOUND.
037700*   110-ADD-RATIO-LINE ACCUMULATES ONE SIZE-RATIO LINES
037800*   CP-RATIO-QTY INTO THE RUNNING CASEPACK TOTAL.  THE GO TO
037900*   ON A HEADER CHANGE IS THE CONTROL-BREAK EXIT FOR THIS LOOP -
038000*   IT LEAVES THE SECOND CASEPACKS FIRST RECORD UNCONSUMED ON
038100*   THE FILE, WHICH IS FINE SINCE THIS RUN NEVER READS IT
038200 110-ADD-RATIO-LINE.
038300     IF CP-PACKS NOT = WS-FIRST-CP-PACKS
038400         MOVE "Y" TO WS-CP-BREAK-SW
038500         GO TO 110-EXIT.
038600*       ONE SIZE-RATIO LINES CONTRIBUTION TO THE CASEPACK
038700*       TOTAL, E.G. 12 SMALL PLUS 6 LARGE PLUS 4 FAMILY-SIZE
038800     ADD CP-RATIO-QTY TO WS-ITEMS-PER-CASEPACK.
038900*       RECORD COUNT KEPT FOR THE OPERATOR SUMMARY DISPLAY ONLY
039000     ADD 1 TO NUM-CASEPACK-RECS.
039100     PERFORM 700-READ-CASEPACK-FILE.
039200 110-EXIT.
039300     EXIT.
039400
039500*-------------------------------------------------------------
039600* 200-LOAD-WHSE-TABLE / 250-LOAD-STORE-TABLE - PULL CPKWHIN AND
039700* CPKSTIN INTO WORKING STORAGE ONE TIME SO THE RATIONING AND
039800* DISTRIBUTION PASSES CAN RE-SCAN THEM REPEATEDLY WITHOUT RE-
039900* READING THE FILES.
040000*-------------------------------------------------------------
040100 200-LOAD-WHSE-TABLE.
040200     PERFORM 720-READ-WHSE-FILE.
040300     PERFORM 210-BUILD-WHSE-ENTRY THROUGH 210-EXIT
040400         UNTIL WH-STOCK-EOF = "Y".
040500*   210-BUILD-WHSE-ENTRY APPENDS ONE ROW TO WS-WHSE-TABLE IN
040600*   THE ORDER READ FROM CPKWHIN.  THE RUNNING AVAILABLE-STOCK
040700*   TOTAL BUILT HERE FEEDS THE FULL-DRAW-VS-FAIR-SHARE TEST AT
040800*   500 LATER - IT DOES NOT NEED THE TABLE TO BE SORTED YET
040900 210-BUILD-WHSE-ENTRY.
041000*       GROW THE TABLE BY ONE ROW BEFORE FILLING IT - OCCURS
041100*       DEPENDING ON RELIES ON THE COUNT BEING CURRENT FIRST
041200     ADD 1 TO WS-WHSE-TAB-COUNT.
041300*       POINT THE INDEX AT THE NEW LAST ROW BEFORE MOVING
041400*       THE INCOMING RECORDS FIELDS INTO IT
041500     SET WS-WHSE-IX TO WS-WHSE-TAB-COUNT.
041600*       ID, STOCK ON HAND, AND A ZEROED DISTRIBUTION FIGURE -
041700*       THE DISTRIBUTION FIGURE IS SET AT 500 LATER, NOT HERE
041800     MOVE WH-WAREHOUSE-ID TO WS-WHSE-ID (WS-WHSE-IX).
041900     MOVE WH-AVAIL-QTY    TO WS-WHSE-AVAIL-QTY (WS-WHSE-IX).
042000     MOVE ZERO            TO WS-WHSE-DIST-CSPK (WS-WHSE-IX).
042100     ADD WH-AVAIL-QTY TO WS-TOTAL-AVAIL-CASEPACKS.
042200*       RECORD COUNT KEPT FOR THE OPERATOR SUMMARY DISPLAY ONLY
042300     ADD 1 TO NUM-WHSE-RECS.
042400     PERFORM 720-READ-WHSE-FILE.
042500 210-EXIT.
042600     EXIT.
042700
042800 250-LOAD-STORE-TABLE.
042900     PERFORM 710-READ-STORE-FILE.
043000     PERFORM 260-BUILD-STORE-ENTRY THROUGH 260-EXIT
043100         UNTIL ST-NEED-EOF = "Y".
043200*       CONVERT THE CASEPACK TOTAL JUST BUILT INTO ITEMS SO
043300*       IT CAN BE COMPARED DIRECTLY AGAINST WS-TOTAL-NEED-ITEMS
043400*       AT 300 BELOW - NEED AND SUPPLY ARE ALWAYS COMPARED IN
043500*       ITEMS, NEVER IN CASEPACKS, SINCE A STORES NEED IS NOT
043600*       GUARANTEED TO BE A WHOLE MULTIPLE OF THE CASEPACK SIZE
043700     COMPUTE WS-TOTAL-AVAIL-ITEMS =
043800         WS-TOTAL-AVAIL-CASEPACKS * WS-ITEMS-PER-CASEPACK.
043900*   260-BUILD-STORE-ENTRY APPENDS ONE ROW TO WS-STORE-TABLE,
044000*   PRESERVING CPKSTINS FILE ORDER (THAT ORDER CARRIES THROUGH
044100*   TO THE CPKSTOT OUTPUT AND BREAKS TIES AT 350, CPK-0288).
044200*   A STORE WITH A NEGATIVE OR ZERO NEED (RETURNS RUN) IS
044300*   COUNTED IN THE TABLE BUT NOT IN WS-TOTAL-NEED-ITEMS
044400 260-BUILD-STORE-ENTRY.
044500*       GROW THE TABLE BY ONE ROW BEFORE FILLING IT, SAME
044600*       PATTERN AS 210-BUILD-WHSE-ENTRY ABOVE
044700     ADD 1 TO WS-STORE-TAB-COUNT.
044800*       SAME PATTERN AS 210-BUILD-WHSE-ENTRY - INDEX SET TO
044900*       THE NEW LAST ROW BEFORE THE MOVES BELOW FILL IT IN
045000     SET WS-STORE-IX TO WS-STORE-TAB-COUNT.
045100*       ID, REQUESTED NEED, AND A ZEROED ALLOCATION FIGURE -
045200*       THE ALLOCATION FIGURE IS SET AT 340 LATER, NOT HERE
045300     MOVE ST-STORE-ID  TO WS-STORE-ID (WS-STORE-IX).
045400     MOVE ST-NEED-QTY  TO WS-STORE-NEED-QTY (WS-STORE-IX).
045500     MOVE ZERO         TO WS-STORE-ALLOC-CSPK (WS-STORE-IX).
045600*       ONLY A GENUINE NEED (NOT A RETURN) COUNTS TOWARD THE
045700*       RUN-WIDE DEMAND FIGURE TESTED AT 300 ABOVE
045800     IF ST-NEED-QTY > ZERO
045900         ADD ST-NEED-QTY TO WS-TOTAL-NEED-ITEMS.
046000*       RECORD COUNT KEPT FOR THE OPERATOR SUMMARY DISPLAY ONLY
046100     ADD 1 TO NUM-STORE-RECS.
046200     PERFORM 710-READ-STORE-FILE.
046300 260-EXIT.
046400     EXIT.
046500
046600*-------------------------------------------------------------
046700* 300-CALC-STORE-ALLOCATIONS - THE RATIONING ENGINE.  IF NOBODY
046800* NEEDS ANYTHING THE STORE TABLE IS LEFT AT ITS ZERO ALLOCATIONS.
046900* OTHERWISE EVERY STORE IS GIVEN ITS EXPECTED-ITEMS SHARE AT
047000* 310, THEN WHOLE CASEPACKS ARE AWARDED ONE AT A TIME TO WHOEVER
047100* HAS THE LARGEST REMAINING NEED UNTIL SUPPLY OR NEED RUNS OUT.
047200* TIES GO TO THE STORE FOUND FIRST ON THE INPUT FILE - CPK-0288.
047300*-------------------------------------------------------------
047400 300-CALC-STORE-ALLOCATIONS.
047500*       NOBODY IS OWED ANYTHING - LEAVE EVERY STORE AT THE ZERO
047600*       ALLOCATION 260 ALREADY MOVED IN, SKIP THE ENGINE ENTIRELY
047700*       (A ZERO NEED TOTAL MEANS EVERY STORE ON CPKSTIN SENT A
047800*       NEED OF ZERO OR LESS - AN ALL-RETURNS NIGHT, RARE BUT
047900*       NOT INVALID)
048000     IF WS-TOTAL-NEED-ITEMS = ZERO
048100         GO TO 300-EXIT.
048200*       SET EACH STORES STARTING REMAINING-NEED BEFORE ANY
048300*       CASEPACK IS HANDED OUT - SEE 310 BELOW FOR THE SHORTAGE
048400*       VS SUFFICIENCY SPLIT
048500     PERFORM 310-DETERMINE-EXPECTED-ITEMS THROUGH 310-EXIT
048600         VARYING WS-STORE-IX FROM 1 BY 1
048700         UNTIL WS-STORE-IX > WS-STORE-TAB-COUNT.
048800*       THE CASEPACK-UNIT CAP - THE GREEDY LOOP AT 340 CAN NEVER
048900*       HAND OUT MORE WHOLE CASEPACKS THAN THE WAREHOUSES HOLD,
049000*       EVEN THOUGH STORE NEED IS TRACKED IN ITEMS
049100*       INTEGER DIVISION TRUNCATES HERE ON PURPOSE - A PARTIAL
049200*       CASEPACK OF SUPPLY CANNOT BE HANDED OUT AS A WHOLE UNIT
049300     COMPUTE WS-REMAINING-CASEPACKS =
049400         WS-TOTAL-AVAIL-ITEMS / WS-ITEMS-PER-CASEPACK.
049500     PERFORM 340-CASEPACK-ALLOC-LOOP THROUGH 340-EXIT
049600         UNTIL WS-REMAINING-CASEPACKS NOT > ZERO.
049700 300-EXIT.
049800     EXIT.
049900
050000*   310-DETERMINE-EXPECTED-ITEMS - RUNS ONCE PER STORE (VARYING
050100*   WS-STORE-IX ABOVE) TO SET THE STARTING REMAINING-NEED THE
050200*   340 GREEDY LOOP WILL WORK DOWN.  A STORE WITH NO NEED IS
050300*   LEFT AT ZERO AND NEVER COMPETES FOR A CASEPACK.
050400*
050500*   WHEN SUPPLY IS SHORT (WS-TOTAL-AVAIL-ITEMS < NEED), EVERY
050600*   STORES SHARE IS SCALED DOWN BY THE SAME AVAIL-OVER-NEED
050700*   RATIO SO NO STORE IS ZEROED OUT WHILE ANOTHER IS FILLED IN
050800*   FULL (CPK-0288 - REPLACED THE OLD LOWEST-NEED-FIRST CUTOFF).
050900*   THE ROUNDED PHRASE TURNS THAT FRACTIONAL FAIR SHARE INTO A
051000*   WHOLE ITEM COUNT RIGHT HERE, AT THE ONE PLACE THE DIVISION
051100*   HAPPENS - CPK-0421.  BECAUSE ITEMS-PER-CASEPACK IS THE SAME
051200*   CONSTANT FOR EVERY STORE ON THE RUN, RANKING BY THIS ROUNDED
051300*   INTEGER AT 350/360 BELOW GIVES THE IDENTICAL ORDER A TRUE
051400*   FRACTIONAL RATIO COMPARE WOULD, SO NO COMP-2 IS NEEDED.
051500*
051600*   WHEN SUPPLY COVERS NEED IN FULL, THE STORES REMAINING-NEED
051700*   IS SIMPLY ITS FULL REQUESTED QUANTITY - THE GREEDY LOOP WILL
051800*   THEN JUST BE HANDING OUT CASEPACKS UNTIL EVERY STORE IS FED
051900 310-DETERMINE-EXPECTED-ITEMS.
052000*       A RETURNS STORE (NEGATIVE OR ZERO NEED) NEVER ENTERS
052100*       THE GREEDY LOOP AT 340 - ITS ALLOCATION STAYS THE ZERO
052200*       260 ALREADY MOVED IN
052300     IF WS-STORE-NEED-QTY (WS-STORE-IX) NOT > ZERO
052400         MOVE ZERO TO WS-STORE-REMAIN-NEED (WS-STORE-IX)
052500         GO TO 310-EXIT.
052600     IF WS-TOTAL-AVAIL-ITEMS < WS-TOTAL-NEED-ITEMS
052700*           SHORTAGE BRANCH - FAIR SHARE ROUNDED TO A WHOLE ITEM
052800         COMPUTE WS-STORE-REMAIN-NEED (WS-STORE-IX) ROUNDED =
052900             (WS-STORE-NEED-QTY (WS-STORE-IX) *
053000              WS-TOTAL-AVAIL-ITEMS) / WS-TOTAL-NEED-ITEMS
053100     ELSE
053200*           SUFFICIENCY BRANCH - NO DIVISION, FULL NEED STANDS
053300         COMPUTE WS-STORE-REMAIN-NEED (WS-STORE-IX) =
053400             WS-STORE-NEED-QTY (WS-STORE-IX).
053500 310-EXIT.
053600     EXIT.
053700
053800*   340-CASEPACK-ALLOC-LOOP - ONE PASS AWARDS EXACTLY ONE WHOLE
053900*   CASEPACK TO THE NEEDIEST STORE FOUND BY 350, THEN COUNTS
054000*   DOWN WS-REMAINING-CASEPACKS BY ONE.  300 ABOVE KEEPS CALLING
054100*   THIS PARAGRAPH UNTIL SUPPLY RUNS OUT.  IF 350 CANNOT FIND A
054200*   STORE STILL OWED ANYTHING (EVERY REMAINING-NEED HAS REACHED
054300*   ZERO OR BELOW) THE LOOP IS FORCED TO STOP EARLY BY ZEROING
054400*   WS-REMAINING-CASEPACKS EVEN THOUGH SUPPLY MAY STILL BE LEFT -
054500*   THAT LEFTOVER SUPPLY IS WHAT 500 BELOW GOES ON TO DISTRIBUTE
054600*   340-CASEPACK-ALLOC-LOOP IS THE HEART OF THE RATIONING PASS -
054700*   300 ABOVE CALLS IT ONCE PER CASEPACK IN THE SUPPLY POOL
054800 340-CASEPACK-ALLOC-LOOP.
054900     PERFORM 350-FIND-NEEDIEST-STORE THROUGH 350-EXIT.
055000*       350 FOUND NO STORE STILL OWED ANYTHING - STOP THE
055100*       GREEDY LOOP EVEN IF CASEPACKS ARE STILL UNASSIGNED
055200     IF WS-BEST-STORE-IX = ZERO
055300         MOVE ZERO TO WS-REMAINING-CASEPACKS
055400         GO TO 340-EXIT.
055500*       THE ONE CASEPACK JUST FOUND GOES TO THE STORE 350
055600*       PICKED - WS-BEST-STORE-IX POINTS AT THAT TABLE ROW
055700     ADD 1 TO WS-STORE-ALLOC-CSPK (WS-BEST-STORE-IX).
055800*       ONE CASEPACKS WORTH OF ITEMS COMES OFF THE WINNING
055900*       STORES REMAINING NEED - CAN GO NEGATIVE IF THE LAST
056000*       CASEPACK OVERSHOOTS WHAT WAS ACTUALLY STILL OWED, WHICH
056100*       IS EXPECTED AND HARMLESS SINCE 360 TESTS FOR > ZERO
056200     SUBTRACT WS-ITEMS-PER-CASEPACK FROM
056300         WS-STORE-REMAIN-NEED (WS-BEST-STORE-IX).
056400*       ONE FEWER CASEPACK LEFT IN THE POOL 300 IS COUNTING DOWN
056500     SUBTRACT 1 FROM WS-REMAINING-CASEPACKS.
056600 340-EXIT.
056700     EXIT.
056800
056900*   350-FIND-NEEDIEST-STORE - ONE FULL SCAN OF WS-STORE-TABLE
057000*   PER CASEPACK AWARDED, LOOKING FOR THE LARGEST REMAINING-NEED.
057100*   WS-BEST-STORE-IX COMES BACK ZERO WHEN NO STORE ON THE TABLE
057200*   HAS ANY REMAINING NEED LEFT, WHICH 340 ABOVE TREATS AS THE
057300*   SIGNAL TO STOP THE GREEDY LOOP
057400*   350-FIND-NEEDIEST-STORE - CALLED ONCE PER CASEPACK AWARDED
057500*   BY 340 ABOVE, A FRESH FULL TABLE SCAN EVERY TIME
057600*   (NO SHORTCUT - THE NEEDIEST STORE CAN CHANGE AFTER EVERY
057700*   SINGLE CASEPACK IS HANDED OUT)
057800 350-FIND-NEEDIEST-STORE.
057900*       ZERO MEANS NO CANDIDATE FOUND YET ON THIS PASS - AN
058000*       INDEX VALUE OF ZERO CAN NEVER MATCH A REAL TABLE ROW
058100     MOVE ZERO TO WS-BEST-STORE-IX.
058200*       WITH NO CANDIDATE YET, ANY STORE WITH A POSITIVE
058300*       REMAINING-NEED WILL BEAT THIS STARTING ZERO
058400     MOVE ZERO TO WS-BEST-REMAIN-NEED.
058500     PERFORM 360-SCAN-ONE-STORE THROUGH 360-EXIT
058600         VARYING WS-STORE-IX FROM 1 BY 1
058700         UNTIL WS-STORE-IX > WS-STORE-TAB-COUNT.
058800 350-EXIT.
058900     EXIT.
059000
059100*   360-SCAN-ONE-STORE - TESTS ONE TABLE ROW AGAINST THE BEST
059200*   SEEN SO FAR ON THIS PASS.  A STRICT GREATER-THAN COMPARE
059300*   (NOT >=) IS WHAT GIVES THE FIRST-ON-FILE TIEBREAK REQUIRED
059400*   BY CPK-0288 - A LATER STORE WITH AN EQUAL REMAINING-NEED
059500*   NEVER DISPLACES AN EARLIER ONE ALREADY HOLDING THE LEAD.
059600*   WS-BEST-REMAIN-NEED IS AN ORDINARY COMP INTEGER FIELD HERE,
059700*   NOT COMP-2 - SEE THE REMARKS ON WS-BEST-REMAIN-NEED ABOVE
059800*   360-SCAN-ONE-STORE TESTS EXACTLY ONE ROW PER CALL - 350
059900*   ABOVE VARIES WS-STORE-IX ACROSS THE WHOLE TABLE
060000 360-SCAN-ONE-STORE.
060100*       A STORE ALREADY SATISFIED (REMAIN-NEED AT OR BELOW
060200*       ZERO) DROPS OUT OF CONTENTION FOR THIS PASS
060300     IF WS-STORE-REMAIN-NEED (WS-STORE-IX) NOT > ZERO
060400         GO TO 360-EXIT.
060500*       A NEW LEADER FOR THIS PASS - REMEMBER ITS INDEX AND
060600*       ITS REMAINING-NEED FIGURE FOR THE NEXT ROWS COMPARE
060700     IF WS-STORE-REMAIN-NEED (WS-STORE-IX) > WS-BEST-REMAIN-NEED
060800         SET WS-BEST-STORE-IX TO WS-STORE-IX
060900         MOVE WS-STORE-REMAIN-NEED (WS-STORE-IX)
061000             TO WS-BEST-REMAIN-NEED.
061100 360-EXIT.
061200     EXIT.
061300
061400*   600-SUM-STORE-ALLOCATIONS - ADDS UP EVERY STORES FINAL
061500*   CASEPACK ALLOCATION ONCE THE RATIONING ENGINE HAS FINISHED,
061600*   FOR TWO USES DOWNSTREAM: THE FAIR-SHARE/FULL-DRAW TEST AT
061700*   500 BELOW, AND THE REMAINING-SUPPLY FIGURE AT 650
061800*   THIS TOTAL FEEDS TWO DECISIONS DOWNSTREAM - WHETHER 500
061900*   BELOW CAN FULL-DRAW EVERY WAREHOUSE, AND HOW MUCH SUPPLY
062000*   IS LEFT UNUSED AT 650
062100 600-SUM-STORE-ALLOCATIONS.
062200     PERFORM 610-ADD-ONE-ALLOC THROUGH 610-EXIT
062300         VARYING WS-STORE-IX FROM 1 BY 1
062400         UNTIL WS-STORE-IX > WS-STORE-TAB-COUNT.
062500*       ONE TABLE ROWS ALLOCATION FOLDED INTO THE RUN TOTAL
062600 610-ADD-ONE-ALLOC.
062700*       RUNNING TOTAL ACROSS EVERY STORE ROW ON THE TABLE
062800     ADD WS-STORE-ALLOC-CSPK (WS-STORE-IX)
062900         TO WS-TOTAL-ALLOC-CASEPACKS.
063000 610-EXIT.
063100     EXIT.
063200
063300*-------------------------------------------------------------
063400* 450-SORT-WHSE-TABLE - THE WAREHOUSE TABLE MUST BE IN ASCENDING
063500* WAREHOUSE-ID SEQUENCE BEFORE 500 RUNS SO THE LEFTOVER TOP-UP
063600* PASS HANDS OUT ITS EXTRA CASEPACKS IN A FIXED, REPRODUCIBLE
063700* ORDER.  A PLAIN INSERTION SORT IS USED IN PLACE OF THE SORT
063800* VERB - THE TABLE IS BUILT FROM CPKWHIN, NOT FROM A WORK FILE.
063900*-------------------------------------------------------------
064000*   450-SORT-WHSE-TABLE - THE ONE TABLE SORT IN THIS PROGRAM
064100*   (SEE THE BANNER ABOVE FOR WHY IT RUNS AS A PLAIN
064200*   INSERTION SORT RATHER THAN THE SORT VERB)
064300 450-SORT-WHSE-TABLE.
064400*       NOTHING TO SORT WITH ONE OR ZERO ROWS
064500*       A SINGLE WAREHOUSE OR AN EMPTY TABLE IS ALREADY IN
064600*       SORTED ORDER BY DEFINITION
064700     IF WS-WHSE-TAB-COUNT < 2
064800         GO TO 450-EXIT.
064900*       STANDARD INSERTION SORT OUTER PASS - EACH VALUE FROM
065000*       THE SECOND ROW ON IS SUNK BACKWARD INTO ITS SORTED SPOT
065100*       ONE OUTER PASS PER TABLE ROW FROM THE SECOND ONWARD -
065200*       ROW 1 NEEDS NO PASS, IT IS TRIVIALLY IN ORDER ALONE
065300     PERFORM 460-OUTER-PASS THROUGH 460-EXIT
065400         VARYING WS-SORT-I FROM 2 BY 1
065500         UNTIL WS-SORT-I > WS-WHSE-TAB-COUNT.
065600 450-EXIT.
065700     EXIT.
065800
065900*   460-OUTER-PASS - SINKS THE ROW AT WS-SORT-I BACKWARD ONE
066000*   POSITION AT A TIME UNTIL IT REACHES A ROW WHOSE ID IS NOT
066100*   GREATER THAN IT, OR UNTIL IT REACHES THE FRONT OF THE TABLE
066200 460-OUTER-PASS.
066300*       WS-SORT-J WALKS BACKWARD FROM WS-SORT-I ON THIS OUTER
066400*       PASS - RESET TO THE PASSS STARTING POSITION EACH TIME
066500     MOVE WS-SORT-I TO WS-SORT-J.
066600     PERFORM 470-BUBBLE-DOWN THROUGH 470-EXIT
066700         UNTIL WS-SORT-J NOT > 1.
066800 460-EXIT.
066900     EXIT.
067000
067100*   470-BUBBLE-DOWN - COMPARES THE ROW JUST AHEAD OF WS-SORT-J
067200*   AGAINST THE ROW AT WS-SORT-J.  IF THE PAIR IS ALREADY IN
067300*   ORDER, WS-SORT-J IS FORCED TO 1 TO END THE 460 LOOP FOR
067400*   THIS OUTER PASS - OTHERWISE THE TWO ROWS ARE SWAPPED AND
067500*   WS-SORT-J STEPS BACK ONE TO KEEP SINKING
067600 470-BUBBLE-DOWN.
067700*       (WS-SORT-J - 1) IS THE ROW JUST ABOVE THE ONE BEING
067800*       SUNK - THE MINUS-ONE SUBSCRIPT ARITHMETIC IS WHAT LETS
067900*       A SINGLE PARAGRAPH WALK BACKWARD THROUGH THE TABLE
068000     IF WS-WHSE-ID (WS-SORT-J - 1) NOT > WS-WHSE-ID (WS-SORT-J)
068100         MOVE 1 TO WS-SORT-J
068200         GO TO 470-EXIT.
068300*       OUT OF ORDER - EXCHANGE THE PAIR AND KEEP SINKING
068400     PERFORM 480-SWAP-WHSE-ENTRIES.
068500     SUBTRACT 1 FROM WS-SORT-J.
068600 470-EXIT.
068700     EXIT.
068800
068900*   480-SWAP-WHSE-ENTRIES - EXCHANGES THE TWO ADJACENT TABLE
069000*   ROWS AT (WS-SORT-J - 1) AND (WS-SORT-J) THROUGH THE ONE-
069100*   ENTRY WS-WHSE-SWAP-xxxx HOLDING AREA.  ALL THREE FIELDS OF
069200*   THE ROW MOVE TOGETHER SO THE ROW STAYS INTACT AFTER THE SORT
069300 480-SWAP-WHSE-ENTRIES.
069400*       SAVE THE UPPER ROW OFF TO THE SIDE BEFORE OVERWRITING
069500*       IT, THEN SLIDE THE LOWER ROW UP AND WRITE THE SAVED
069600*       ROW BACK DOWN - THE USUAL THREE-MOVE SWAP IDIOM
069700     MOVE WS-WHSE-ID (WS-SORT-J - 1)        TO WS-WHSE-SWAP-ID.
069800     MOVE WS-WHSE-AVAIL-QTY (WS-SORT-J - 1) TO WS-WHSE-SWAP-AVAIL.
069900     MOVE WS-WHSE-DIST-CSPK (WS-SORT-J - 1) TO WS-WHSE-SWAP-DIST.
070000     MOVE WS-WHSE-ID (WS-SORT-J)
070100         TO WS-WHSE-ID (WS-SORT-J - 1).
070200     MOVE WS-WHSE-AVAIL-QTY (WS-SORT-J)
070300         TO WS-WHSE-AVAIL-QTY (WS-SORT-J - 1).
070400     MOVE WS-WHSE-DIST-CSPK (WS-SORT-J)
070500         TO WS-WHSE-DIST-CSPK (WS-SORT-J - 1).
070600     MOVE WS-WHSE-SWAP-ID    TO WS-WHSE-ID (WS-SORT-J).
070700     MOVE WS-WHSE-SWAP-AVAIL TO WS-WHSE-AVAIL-QTY (WS-SORT-J).
070800     MOVE WS-WHSE-SWAP-DIST  TO WS-WHSE-DIST-CSPK (WS-SORT-J).
070900
071000*-------------------------------------------------------------
071100* 500-CALC-WHSE-DISTRIBUTION - IF THE TOTAL BEING ALLOCATED TO
071200* STORES DOES NOT EXCEED TOTAL STOCK ON HAND, EVERY WAREHOUSE
071300* SHIPS ITS FULL STOCK (CPK-0366 - NO SINGLE WAREHOUSE IS
071400* DRAINED FIRST).  OTHERWISE EACH WAREHOUSE SHIPS A ROUNDED
071500* FAIR SHARE OF THE TOTAL, CAPPED AT ITS OWN STOCK AND AT WHAT
071600* IS STILL NEEDED, AND ANY CASEPACKS LEFT OVER TO ROUNDING ARE
071700* HANDED OUT ONE AT A TIME IN ASCENDING WAREHOUSE-ID ORDER.
071800*-------------------------------------------------------------
071900 500-CALC-WHSE-DISTRIBUTION.
072000*       ZEROED FRESH EACH RUN SO A PRIOR REGIONS LEFTOVER
072100*       VALUE CAN NEVER LEAK INTO TODAYS FAIR-SHARE RATIO
072200     MOVE ZERO TO WS-WHSE-TOTAL-AVAIL.
072300*       RECOMPUTED HERE RATHER THAN REUSED FROM 200 ABOVE ON
072400*       PURPOSE - THIS PARAGRAPH MUST STAND ON ITS OWN AND NOT
072500*       DEPEND ON 200 HAVING ALREADY TOTALLED THE SAME FIGURE
072600     PERFORM 505-SUM-WHSE-AVAIL THROUGH 505-EXIT
072700         VARYING WS-WHSE-IX FROM 1 BY 1
072800         UNTIL WS-WHSE-IX > WS-WHSE-TAB-COUNT.
072900*       FULL-DRAW RULE - SUPPLY COVERS DEMAND, SO NOTHING NEEDS
073000*       TO BE RATIONED AMONG WAREHOUSES EITHER, CPK-0366
073100*       NOT LESS THAN MEANS SUPPLY MEETS OR EXCEEDS DEMAND -
073200*       THE FULL-DRAW BRANCH BELOW COVERS BOTH CASES
073300     IF WS-TOTAL-ALLOC-CASEPACKS NOT < WS-WHSE-TOTAL-AVAIL
073400         PERFORM 510-FULL-DRAW-PASS THROUGH 510-EXIT
073500             VARYING WS-WHSE-IX FROM 1 BY 1
073600             UNTIL WS-WHSE-IX > WS-WHSE-TAB-COUNT
073700         GO TO 500-EXIT.
073800*       SHORTAGE - FAIR-SHARE EACH WAREHOUSE, THEN MOP UP THE
073900*       ROUNDING REMAINDER WITH THE TOP-UP LOOP AT 560
074000*       WS-WHSE-REMAINING TRACKS HOW MUCH OF THE ALLOCATED
074100*       TOTAL IS STILL UNASSIGNED TO A WAREHOUSE AS THE FAIR-
074200*       SHARE PASS WORKS DOWN THE SORTED TABLE ONE ROW AT A TIME
074300     MOVE WS-TOTAL-ALLOC-CASEPACKS TO WS-WHSE-REMAINING.
074400     PERFORM 520-FAIR-SHARE-PASS THROUGH 520-EXIT
074500         VARYING WS-WHSE-IX FROM 1 BY 1
074600         UNTIL WS-WHSE-IX > WS-WHSE-TAB-COUNT.
074700     PERFORM 560-TOPUP-LOOP THROUGH 560-EXIT
074800         UNTIL WS-WHSE-REMAINING NOT > ZERO.
074900 500-EXIT.
075000     EXIT.
075100
075200*   505-SUM-WHSE-AVAIL - RUNNING TOTAL OF STOCK ON HAND ACROSS
075300*   EVERY WAREHOUSE, USED ONLY AS THE DENOMINATOR OF THE FAIR-
075400*   SHARE RATIO AT 520 BELOW
075500*       ONE TABLE ROWS STOCK ON HAND FOLDED INTO THE RUN TOTAL
075600 505-SUM-WHSE-AVAIL.
075700*       DENOMINATOR FOR THE FAIR-SHARE RATIO AT 520 - MUST BE
075800*       THE SUM ACROSS EVERY WAREHOUSE, NOT JUST THIS ONE ROW
075900     ADD WS-WHSE-AVAIL-QTY (WS-WHSE-IX) TO WS-WHSE-TOTAL-AVAIL.
076000 505-EXIT.
076100     EXIT.
076200
076300*   510-FULL-DRAW-PASS - EVERY WAREHOUSE SHIPS EVERYTHING IT
076400*   HAS ON HAND WHEN SUPPLY IS NOT SHORT
076500 510-FULL-DRAW-PASS.
076600*       THIS WAREHOUSE SHIPS EVERY CASEPACK IT HOLDS
076700     MOVE WS-WHSE-AVAIL-QTY (WS-WHSE-IX)
076800         TO WS-WHSE-DIST-CSPK (WS-WHSE-IX).
076900 510-EXIT.
077000     EXIT.
077100
077200*   520-FAIR-SHARE-PASS - EACH WAREHOUSES SHIP QUANTITY IS ITS
077300*   PROPORTIONAL SLICE OF THE TOTAL BEING ALLOCATED, ROUNDED TO
077400*   THE NEAREST WHOLE CASEPACK, THEN DOUBLE-CAPPED: FIRST AT THE
077500*   WAREHOUSES OWN STOCK ON HAND (A WAREHOUSE CANNOT SHIP WHAT
077600*   IT DOES NOT HAVE), THEN AT WHAT IS STILL LEFT TO DISTRIBUTE
077700*   OVERALL (THE LAST WAREHOUSES IN THE SORTED TABLE CANNOT BE
077800*   GIVEN MORE THAN WHAT EARLIER WAREHOUSES LEFT ON THE TABLE).
077900*   THE AMOUNT ACTUALLY ASSIGNED IS THEN SUBTRACTED FROM
078000*   WS-WHSE-REMAINING SO THE NEXT WAREHOUSE SEES AN ACCURATE CAP
078100 520-FAIR-SHARE-PASS.
078200*       THIS WAREHOUSES SHARE OF STOCK ON HAND, TIMES THE
078300*       TOTAL BEING ALLOCATED, OVER TOTAL STOCK ON HAND -
078400*       ROUNDED TO THE NEAREST WHOLE CASEPACK
078500     COMPUTE WS-WHSE-FAIR-SHARE ROUNDED =
078600         (WS-WHSE-AVAIL-QTY (WS-WHSE-IX) *
078700          WS-TOTAL-ALLOC-CASEPACKS) / WS-WHSE-TOTAL-AVAIL.
078800*       FIRST CAP - CANNOT SHIP MORE THAN IS PHYSICALLY ON HAND
078900     IF WS-WHSE-FAIR-SHARE > WS-WHSE-AVAIL-QTY (WS-WHSE-IX)
079000         MOVE WS-WHSE-AVAIL-QTY (WS-WHSE-IX) TO WS-WHSE-FAIR-SHARE.
079100*       SECOND CAP - CANNOT SHIP MORE THAN IS STILL LEFT TO
079200*       BE ASSIGNED ACROSS THE WHOLE WAREHOUSE TABLE
079300     IF WS-WHSE-FAIR-SHARE > WS-WHSE-REMAINING
079400         MOVE WS-WHSE-REMAINING TO WS-WHSE-FAIR-SHARE.
079500*       THE CAPPED, ROUNDED FIGURE BECOMES THIS WAREHOUSES
079600*       ACTUAL SHIP QUANTITY FOR THE RUN
079700     MOVE WS-WHSE-FAIR-SHARE TO WS-WHSE-DIST-CSPK (WS-WHSE-IX).
079800*       KEEP THE RUNNING REMAINDER ACCURATE FOR THE NEXT
079900*       WAREHOUSES SECOND CAP TEST ABOVE
080000     SUBTRACT WS-WHSE-FAIR-SHARE FROM WS-WHSE-REMAINING.
080100 520-EXIT.
080200     EXIT.
080300
080400*   560-TOPUP-LOOP - ROUNDING ON THE FAIR-SHARE PASS ABOVE CAN
080500*   LEAVE A FEW CASEPACKS UNASSIGNED (WS-WHSE-REMAINING STILL
080600*   POSITIVE).  THIS LOOP WALKS THE SORTED TABLE FROM THE TOP
080700*   REPEATEDLY, HANDING OUT ONE EXTRA CASEPACK PER WAREHOUSE PER
080800*   PASS, UNTIL EVERY LEFTOVER CASEPACK IS PLACED.  BECAUSE THE
080900*   TABLE IS IN ASCENDING WAREHOUSE-ID ORDER (450 ABOVE), THE
081000*   TOP-UP ORDER IS FIXED AND REPRODUCIBLE RUN TO RUN
081100 560-TOPUP-LOOP.
081200     PERFORM 570-TOPUP-ONE-PASS THROUGH 570-EXIT
081300         VARYING WS-WHSE-IX FROM 1 BY 1
081400         UNTIL WS-WHSE-IX > WS-WHSE-TAB-COUNT
081500            OR WS-WHSE-REMAINING NOT > ZERO.
081600 560-EXIT.
081700     EXIT.
081800
081900*   570-TOPUP-ONE-PASS - GIVES ONE WAREHOUSE ONE MORE CASEPACK
082000*   IF IT STILL HAS UNSHIPPED STOCK ON HAND, ELSE SKIPS IT AND
082100*   MOVES ON.  A WAREHOUSE ALREADY SHIPPING ITS FULL AVAILABLE
082200*   QUANTITY CANNOT BE TOPPED UP FURTHER
082300 570-TOPUP-ONE-PASS.
082400*       A WAREHOUSE ALREADY SHIPPING EVERYTHING IT HAS CANNOT
082500*       BE GIVEN ONE MORE CASEPACK ON THIS TOP-UP PASS
082600     IF WS-WHSE-DIST-CSPK (WS-WHSE-IX) NOT <
082700             WS-WHSE-AVAIL-QTY (WS-WHSE-IX)
082800         GO TO 570-EXIT.
082900*       ONE MORE CASEPACK ASSIGNED TO THIS WAREHOUSE BY THE
083000*       TOP-UP PASS, ON TOP OF ITS FAIR-SHARE FIGURE FROM 520
083100     ADD 1 TO WS-WHSE-DIST-CSPK (WS-WHSE-IX).
083200*       ONE FEWER LEFTOVER CASEPACK STILL TO BE PLACED BY 560
083300     SUBTRACT 1 FROM WS-WHSE-REMAINING.
083400 570-EXIT.
083500     EXIT.
083600
083700*   650-COMPUTE-REMAINING-SUPPLY - STOCK ON HAND LESS WHAT WAS
083800*   ACTUALLY ALLOCATED TO STORES.  THIS CAN GO NEGATIVE WHEN
083900*   UPSTREAM DATA IS BAD (ALLOCATIONS SOMEHOW EXCEED STOCK) -
084000*   THE FIELD IS SIGNED FOR EXACTLY THAT CASE, SEE CPKSUM
084100 650-COMPUTE-REMAINING-SUPPLY.
084200*       SIGNED SUBTRACTION - SEE THE FILLER REMARK ON
084300*       RS-REMAINING-SUPPLY IN CPKRUNSM FOR WHY THIS FIELD IS
084400*       ALLOWED TO GO NEGATIVE
084500     COMPUTE WS-REMAINING-SUPPLY =
084600         WS-TOTAL-AVAIL-CASEPACKS - WS-TOTAL-ALLOC-CASEPACKS.
084700
084800*-------------------------------------------------------------
084900* 700/710/720 - ONE READ PARAGRAPH PER INPUT FILE, EACH SETTING
085000* ITS OWN EOF SWITCH.  KEPT SEPARATE RATHER THAN SHARED SO A
085100* FILE STATUS PROBLEM CAN BE PINNED TO ITS OWN FILE ON A DUMP.
085200* ALL THREE FILES ARE PLAIN SEQUENTIAL EXTRACTS, SO THE ONLY
085300* TWO STATUSES ANY READ CAN RETURN ARE 00 (RECORD DELIVERED)
085400* AND 10 (END OF FILE) - NEITHER PARAGRAPH NEEDS TO TEST FOR
085500* ANYTHING ELSE.
085600*-------------------------------------------------------------
085700*   700-READ-CASEPACK-FILE - NEXT SIZE-RATIO OR HEADER LINE
085800 700-READ-CASEPACK-FILE.
085900     READ CASEPACK-DEF-FILE
086000         AT END MOVE "Y" TO CP-DEF-EOF.
086100
086200*   710-READ-STORE-FILE - NEXT STORE NEED RECORD
086300 710-READ-STORE-FILE.
086400     READ STORE-NEED-FILE
086500         AT END MOVE "Y" TO ST-NEED-EOF.
086600
086700*   720-READ-WHSE-FILE - NEXT WAREHOUSE STOCK RECORD
086800 720-READ-WHSE-FILE.
086900     READ WAREHOUSE-STOCK-FILE
087000         AT END MOVE "Y" TO WH-STOCK-EOF.
087100
087200*-------------------------------------------------------------
087300* 840/850 - WRITE THE STORE ALLOCATION AND WAREHOUSE SHIPMENT
087400* RESULTS FROM THE WORKING STORAGE TABLES BUILT ABOVE.
087500*-------------------------------------------------------------
087600 840-WRITE-STORE-ALLOC-RECS.
087700     PERFORM 845-WRITE-ONE-STORE-ALLOC THROUGH 845-EXIT
087800         VARYING WS-STORE-IX FROM 1 BY 1
087900         UNTIL WS-STORE-IX > WS-STORE-TAB-COUNT.
088000*       ONE CPKSTOT RECORD PER STORE, SAME ORDER THEY CAME IN
088100*       ON CPKSTIN - THE DISTRIBUTION CENTER MATCHES OUTPUT
088200*       BACK TO ITS OWN STORE MASTER BY WAREHOUSE/STORE ID,
088300*       NOT BY POSITION, SO PRESERVING FILE ORDER IS A
088400*       CONVENIENCE FOR AUDIT, NOT A CONTRACT REQUIREMENT
088500*   845-WRITE-ONE-STORE-ALLOC - MOVES ONE TABLE ROW OUT TO THE
088600*   CPKSTOT RECORD LAYOUT AND WRITES IT
088700 845-WRITE-ONE-STORE-ALLOC.
088800     MOVE WS-STORE-ID (WS-STORE-IX)        TO SA-STORE-ID.
088900     MOVE WS-STORE-ALLOC-CSPK (WS-STORE-IX) TO SA-ALLOC-CASEPACKS.
089000*       ONE OUTPUT LINE PER STORE, REGARDLESS OF WHETHER ITS
089100*       FINAL ALLOCATION IS ZERO
089200     WRITE SA-ALLOC-RECORD.
089300 845-EXIT.
089400     EXIT.
089500
089600 850-WRITE-WHSE-DIST-RECS.
089700     PERFORM 855-WRITE-ONE-WHSE-DIST THROUGH 855-EXIT
089800         VARYING WS-WHSE-IX FROM 1 BY 1
089900         UNTIL WS-WHSE-IX > WS-WHSE-TAB-COUNT.
090000*       ONE CPKWHOT RECORD PER WAREHOUSE, IN THE ASCENDING-ID
090100*       ORDER 450 LEFT THE TABLE IN
090200*   855-WRITE-ONE-WHSE-DIST - MOVES ONE TABLE ROW OUT TO THE
090300*   CPKWHOT RECORD LAYOUT AND WRITES IT
090400 855-WRITE-ONE-WHSE-DIST.
090500     MOVE WS-WHSE-ID (WS-WHSE-IX)        TO WD-WAREHOUSE-ID.
090600     MOVE WS-WHSE-DIST-CSPK (WS-WHSE-IX) TO WD-DIST-CASEPACKS.
090700*       ONE OUTPUT LINE PER WAREHOUSE, EVEN A WAREHOUSE THAT
090800*       ENDS UP SHIPPING NOTHING
090900     WRITE WD-DIST-RECORD.
091000 855-EXIT.
091100     EXIT.
091200
091300*   860-WRITE-RUN-SUMMARY - MOVES THE SIX WORKING-STORAGE RUN
091400*   TOTALS OUT TO THE ONE-RECORD CPKSUM FILE FOR THE MORNING
091500*   DISTRIBUTION MEETING, CPK-0209
091600 860-WRITE-RUN-SUMMARY.
091700*       SIX FIELDS, ONE MOVE EACH, IN THE SAME ORDER THEY
091800*       APPEAR ON THE RS-SUMMARY-RECORD LAYOUT IN CPKRUNSM
091900     MOVE WS-ITEMS-PER-CASEPACK    TO RS-ITEMS-PER-CASEPACK.
092000     MOVE WS-TOTAL-AVAIL-CASEPACKS TO RS-TOTAL-AVAIL-CASEPACKS.
092100     MOVE WS-TOTAL-AVAIL-ITEMS     TO RS-TOTAL-AVAIL-ITEMS.
092200     MOVE WS-TOTAL-NEED-ITEMS      TO RS-TOTAL-NEED-ITEMS.
092300     MOVE WS-TOTAL-ALLOC-CASEPACKS TO RS-TOTAL-ALLOC-CASEPACKS.
092400     MOVE WS-REMAINING-SUPPLY      TO RS-REMAINING-SUPPLY.
092500     WRITE RS-SUMMARY-RECORD.
092600
092700*   OPERATOR VISIBILITY ONLY - SUPPRESSED BY UPSI-0 ON
092800*   UNATTENDED RUNS PER CPK-0455 ABOVE
092900 870-DISPLAY-RUN-SUMMARY.
093000*       HEADER LINE FOR THE CONSOLE BLOCK, FOLLOWED BY ONE
093100*       DISPLAY PER CPKSUM FIELD IN THE SAME ORDER AS THE FILE
093200     DISPLAY "CPKALOC1 RUN SUMMARY ------------------------".
093300     DISPLAY "  ITEMS PER CASEPACK        = " RS-ITEMS-PER-CASEPACK.
093400     DISPLAY "  TOTAL CASEPACKS AVAILABLE = " RS-TOTAL-AVAIL-CASEPACKS.
093500     DISPLAY "  TOTAL ITEMS AVAILABLE     = " RS-TOTAL-AVAIL-ITEMS.
093600     DISPLAY "  TOTAL ITEMS NEEDED        = " RS-TOTAL-NEED-ITEMS.
093700     DISPLAY "  TOTAL CASEPACKS ALLOCATED = " RS-TOTAL-ALLOC-CASEPACKS.
093800     DISPLAY "  CASEPACKS REMAINING       = " RS-REMAINING-SUPPLY.
093900     DISPLAY "  STORES ON FILE            = " NUM-STORE-RECS.
094000     DISPLAY "  WAREHOUSES ON FILE        = " NUM-WHSE-RECS.
094100
094200*-------------------------------------------------------------
094300* 900-OPEN-FILES / 990-CLOSE-FILES - STANDARD OPEN/CLOSE PAIR.
094400* A NON-ZERO FILE STATUS ON OPEN IS FATAL - THE RUN MUST NOT
094500* PRODUCE A PARTIAL ALLOCATION AGAINST BAD OR MISSING INPUT.
094600*-------------------------------------------------------------
094700 900-OPEN-FILES.
094800     OPEN INPUT  CASEPACK-DEF-FILE.
094900     IF WS-CPDEF-STATUS NOT = "00"
095000         DISPLAY "CPKALOC1 - CPKDEF OPEN FAILED, STATUS = "
095100             WS-CPDEF-STATUS
095200*       NON-ZERO STATUS ON THE FIRST FILE OPENED - NOTHING HAS
095300*       BEEN READ YET, SO THE RUN CAN GO BACK CLEANLY
095400         MOVE 16 TO RETURN-CODE
095500         GOBACK.
095600     OPEN INPUT  STORE-NEED-FILE.
095700     IF WS-STIN-STATUS NOT = "00"
095800         DISPLAY "CPKALOC1 - CPKSTIN OPEN FAILED, STATUS = "
095900             WS-STIN-STATUS
096000         MOVE 16 TO RETURN-CODE
096100         GOBACK.
096200     OPEN INPUT  WAREHOUSE-STOCK-FILE.
096300     IF WS-WHIN-STATUS NOT = "00"
096400         DISPLAY "CPKALOC1 - CPKWHIN OPEN FAILED, STATUS = "
096500             WS-WHIN-STATUS
096600         MOVE 16 TO RETURN-CODE
096700         GOBACK.
096800*       OUTPUT FILES OPEN LAST, AFTER ALL THREE INPUTS HAVE
096900*       PROVEN GOOD - NOTHING IS WRITTEN UNTIL WE KNOW THE RUN
097000*       CAN ACTUALLY READ ITS INPUT
097100     OPEN OUTPUT STORE-ALLOC-OUT-FILE.
097200     IF WS-STOT-STATUS NOT = "00"
097300         DISPLAY "CPKALOC1 - CPKSTOT OPEN FAILED, STATUS = "
097400             WS-STOT-STATUS
097500         MOVE 16 TO RETURN-CODE
097600         GOBACK.
097700     OPEN OUTPUT WHSE-DIST-OUT-FILE.
097800     IF WS-WHOT-STATUS NOT = "00"
097900         DISPLAY "CPKALOC1 - CPKWHOT OPEN FAILED, STATUS = "
098000             WS-WHOT-STATUS
098100         MOVE 16 TO RETURN-CODE
098200         GOBACK.
098300     OPEN OUTPUT RUN-SUMMARY-OUT-FILE.
098400     IF WS-SUM-STATUS NOT = "00"
098500         DISPLAY "CPKALOC1 - CPKSUM OPEN FAILED, STATUS = "
098600             WS-SUM-STATUS
098700         MOVE 16 TO RETURN-CODE
098800         GOBACK.
098900
099000*   990-CLOSE-FILES - CLOSES ALL SIX FILES IN ONE STATEMENT ON
099100*   EVERY EXIT PATH FROM THE PROGRAM, NORMAL OR REJECTED
099200*   990-CLOSE-FILES IS THE LAST PARAGRAPH IN NUMBER SEQUENCE
099300*   AND THE LAST ONE TO RUN ON EVERY PATH OUT OF THIS PROGRAM,
099400*   NORMAL COMPLETION OR AN EARLY REJECTED-RUN GOBACK ALIKE
099500 990-CLOSE-FILES.
099600*       ONE CLOSE STATEMENT, ALL SIX FILES LISTED TOGETHER -
099700*       ORDER DOES NOT MATTER, THEY ARE ALL SEQUENTIAL
099800     CLOSE CASEPACK-DEF-FILE
099900           STORE-NEED-FILE
100000           WAREHOUSE-STOCK-FILE
100100           STORE-ALLOC-OUT-FILE
100200           WHSE-DIST-OUT-FILE
100300           RUN-SUMMARY-OUT-FILE.
