000100******************************************************************
000200* COPYBOOK NAME  = CPKSTIN
000300*
000400* DESCRIPTIVE NAME = Casepack Optimizer - store need input record
000500*
000600* FILE = CPKSTIN  RECFM = FB   LRECL = 29
000700*
000800* FUNCTION -
000900*   One record per store, in whatever order the extract job
001000*   produced the file; this run never re-sorts the store file.
001100*   ST-NEED-QTY can arrive zero or negative on a store that
001200*   closed or that over-received on a prior truck; such a store
001300*   always nets a zero allocation (see 310-DETERMINE-EXPECTED).
001400*
001500*-----------------------------------------------------------------
001600* CHANGE ACTIVITY :
001700*
001800*   DATE     BY    REQUEST    DESCRIPTION
001900*   -------- ----  ---------  --------------------------------
002000*   87-04-14 RJH   CPK-0001   ORIGINAL COPYBOOK FOR CASEPACK RUN  87041403
002100*   89-07-22 RJH   CPK-0077   STORE ID WIDENED 10 TO 20 BYTES TO  89072201
002200*                             MATCH THE NEW STORE MASTER KEY      89072202
002300*   96-02-10 LTW   CPK-0341   ST-NEED-QTY MADE SIGNED, NEGATIVE   96021001
002400*                             NEEDS NOW ARRIVE FROM RETURNS RUN   96021002
002500*   98-12-04 GDK   CPK-0403   YEAR 2000 REVIEW - NO DATE FIELD    98120401
002600*                             ON THIS RECORD, NO CHANGE MADE      98120402
002700******************************************************************
002800
002900  01  ST-NEED-RECORD.
003000      05  ST-STORE-ID                  PIC X(20).
003100      05  ST-STORE-ID-PARTS REDEFINES ST-STORE-ID.
003200          10  ST-STORE-REGION          PIC X(04).
003300          10  ST-STORE-NUMBER          PIC X(16).
003400      05  ST-NEED-QTY                  PIC S9(9).
