000100******************************************************************
000200* COPYBOOK NAME  = CPKCPDEF
000300*
000400* DESCRIPTIVE NAME = Casepack Optimizer - casepack size-ratio
000500*                    definition record, one line per ratio entry
000600*                    on the casepack header.  All ratio lines for
000700*                    the FIRST casepack header on the file define
000800*                    that casepack; any headers after the first
000900*                    are carried on the file but not read by
001000*                    CPKALOC1 (see 100-CALC-ITEMS-PER-CASEPACK).
001100*
001200* FILE = CPKDEF   RECFM = FB   LRECL = 10
001300*
001400* FUNCTION -
001500*   CP-PACKS is the pack count off the casepack header card; it
001600*   rides through untouched and is not used by any computation
001700*   in this run (see CHANGE ACTIVITY 1994-03-02 below).
001800*   CP-RATIO-QTY is the item count contributed by one size-ratio
001900*   line; summed across all ratio lines of a casepack this
002000*   number of individual items packed into one casepack.
002100*
002200*-----------------------------------------------------------------
002300* CHANGE ACTIVITY :
002400*
002500*   DATE     BY    REQUEST    DESCRIPTION
002600*   -------- ----  ---------  --------------------------------
002700*   87-04-14 RJH   CPK-0001   ORIGINAL COPYBOOK FOR CASEPACK RUN  87041401
002800*   90-11-08 RJH   CPK-0114   WIDENED CP-RATIO-QTY 9(4) TO 9(6)   90110801
002900*                             TO COVER BULK BEVERAGE RATIOS       90110802
003000*   94-03-02 LTW   CPK-0288   CONFIRMED CP-PACKS IS CARRY-ONLY,   94030201
003100*                             NOT USED IN THE ALLOCATION MATH     94030202
003200*   98-11-19 GDK   CPK-0402   YEAR 2000 REVIEW - NO DATE FIELDS   98111901
003300*                             ON THIS RECORD, NO CHANGE REQUIRED  98111902
003400******************************************************************
003500
003600  01  CP-DEF-RECORD.
003700      05  CP-PACKS                     PIC 9(4).
003800      05  CP-RATIO-QTY                 PIC 9(6).
