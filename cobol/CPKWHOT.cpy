000100******************************************************************
000200* COPYBOOK NAME  = CPKWHOT
000300*
000400* DESCRIPTIVE NAME = Casepack Optimizer - warehouse distribution
000500*                    output record
000600*
000700* FILE = CPKWHOT  RECFM = FB   LRECL = 29
000800*
000900* FUNCTION -
001000*   One record written per warehouse, in ascending
001100*   WH-WAREHOUSE-ID order (the sorted sequence the distribution
001200*   routine works in), carrying the casepacks that warehouse is
001300*   to ship on this runs trucks.
001400*
001500*-----------------------------------------------------------------
001600* CHANGE ACTIVITY :
001700*
001800*   DATE     BY    REQUEST    DESCRIPTION
001900*   -------- ----  ---------  --------------------------------
002000*   87-04-14 RJH   CPK-0004   ORIGINAL COPYBOOK FOR CASEPACK RUN  87041406
002100*   89-07-22 RJH   CPK-0078   WAREHOUSE ID WIDENED 10 TO 20 BYTES 89072207
002200*                             TO MATCH THE STORE ID CHANGE        89072208
002300*   97-05-19 LTW   CPK-0366   OUTPUT ORDER IS NOW THE SORTED      97051901
002400*                             WAREHOUSE-ID SEQUENCE, NOT INPUT    97051902
002500*   98-12-04 GDK   CPK-0404   YEAR 2000 REVIEW - NO DATE FIELD    98120405
002600*                             ON THIS RECORD, NO CHANGE MADE      98120406
002700******************************************************************
002800
002900  01  WD-DIST-RECORD.
003000      05  WD-WAREHOUSE-ID              PIC X(20).
003100      05  WD-DIST-CASEPACKS            PIC 9(9).
